000100*****************************************************************
000200*                                                               *
000300*    SPOWKARE  --  SPO2 ALARM WORK AREA                        *
000400*    COPY MEMBER FOR PROGRAM NYSPOALM                          *
000500*                                                               *
000600*    CONTAINS THE LOCKED RULE CONSTANTS, PER-MINUTE STATE       *
000700*    AND SWITCHES USED BY THE SPO2 ALERT-WINDOW RULE ENGINE.    *
000800*                                                               *
000900*****************************************************************
001000*----------------------------------------------------------------*
001100* VERS. | DATE     | BY  | DESCRIPTION                           *
001200*-------|----------|-----|---------------------------------------*
001300*A.00.00|06/19/87  | RLH | NEW COPYBOOK FOR SPO2 ALARM FILEPASS  *
001400*A.00.01|11/03/87  | RLH | ADD DROP-EVENT WINDOW TIMER           *
001500*A.00.02|02/14/89  | TMW | ADD LIMIT REMINDER COOLDOWN TIMER     *
001600*A.00.03|09/08/91  | RLH | PAD WORK AREAS, ADD RUN-DATE FILLER   *
001700*A.01.00|01/22/94  | CJP | INTEGER RULE CONSTANTS MOVED TO COMP  *
001800*                        | PER DP STANDARDS REQUEST #4471        *
001900*A.01.01|07/11/96  | TMW | ADD TRUNCATION SWITCH (REQ #5502)     *
002000*A.02.00|10/05/98  | RLH | Y2K -- WS-CURR-DATE WIDENED TO 4-DIGIT*
002100*                        | YEAR, SEE TICKET Y2K-0231             *
002200*A.02.01|01/04/99  | RLH | Y2K FOLLOW-UP, VERIFIED TRAILER DATE  *
002300*A.02.02|08/17/01  | CJP | ADD ACCEPTED-READING COUNTER          *
002400*A.02.03|04/02/04  | TMW | NOTE-AREA WIDENED TO 80, REQ #5891    *
002500*A.02.04|03/29/08  | CJP | CLEANUP, NO FUNCTIONAL CHANGE         *
002550*A.02.05|11/14/12  | RLH | A.01.00 MISSTATED COMP-3, IS COMP --  *
002560*                        | DOC FIX ONLY, REQ #6102               *
002570*A.02.06|11/14/12  | RLH | PULLED RUN COUNTERS OUT OF GROUP TO   *
002580*                        | 77-LEVEL ITEMS, SEE NYSPOALM REQ #6102*
002600*----------------------------------------------------------------*
002700*
002800* RULE CONSTANTS ARE LOCKED VALUES -- DO NOT CHANGE WITHOUT
002900* SIGN-OFF FROM THE CLINICAL MONITORING DESK.
003000*
003100 01  SPO-RULE-CONSTANTS.
003200     05  GOOD-C                  PIC S9(3)    COMP
003300                                  VALUE +100.
003400     05  BAD-C                   PIC S9(3)    COMP
003500                                  VALUE +88.
003600     05  DEN-C                   PIC S9(3)    COMP
003700                                  VALUE +12.
003800     05  S-DROP-C                PIC S9V9(4)
003900                                  VALUE +0.3000.
004000     05  E-RESET-C               PIC S9V9(4)
004100                                  VALUE +0.5556.
004200     05  E-VERY-LOW-C            PIC S9V9(4)
004300                                  VALUE +0.1597.
004400     05  P-FLAT-C                PIC S9V9(4)
004500                                  VALUE +0.0100.
004600     05  LIMIT-ON-MIN-C          PIC S9(3)    COMP
004700                                  VALUE +5.
004800     05  LIMIT-REMIND-OFF-MIN-C  PIC S9(3)    COMP
004900                                  VALUE +10.
005000     05  DROP-ON-MIN-C           PIC S9(3)    COMP
005100                                  VALUE +3.
005200     05  MAX-POINTS-C            PIC S9(3)    COMP
005300                                  VALUE +100.
005400     05  FILLER                  PIC X(14)    VALUE SPACES.
005500*
005600* RUN DATE AREA -- STAMPED ON THE ALERT TABLE HEADER LINE.
005700* REDEFINED BELOW SO THE SAME THREE BYTES CAN BE MOVED EITHER
005800* AS A GROUP OR AS A SINGLE SIX-DIGIT NUMBER.
005900*
006000 01  WS-RUN-DATE-AREA.
006100     05  WS-CURR-DATE.
006200         10  WS-CURR-CC          PIC 9(2).
006300         10  WS-CURR-YY          PIC 9(2).
006400         10  WS-CURR-MM          PIC 9(2).
006500         10  WS-CURR-DD          PIC 9(2).
006600     05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
006700         10  WS-CURR-CCYY-NUM    PIC 9(4).
006800         10  WS-CURR-MMDD-NUM    PIC 9(4).
006850     05  WS-ACCEPT-YYMMDD.
006860         10  WS-ACCEPT-YY        PIC 9(2).
006870         10  WS-ACCEPT-MM        PIC 9(2).
006880         10  WS-ACCEPT-DD        PIC 9(2).
006900     05  FILLER                  PIC X(08)    VALUE SPACES.
007000*
007100* SWITCHES AREA
007200*
007300 01  WS-SWITCHES-AREA.
007400     05  WS-EOF-SW               PIC X(01)    VALUE 'N'.
007500         88  END-OF-FILE                      VALUE 'Y'.
007600         88  CONTINUE-PROCESSING               VALUE 'N'.
007700     05  WS-VALID-READING-SW     PIC X(01)    VALUE 'N'.
007800         88  READING-IS-VALID                  VALUE 'Y'.
007900         88  READING-NOT-VALID                 VALUE 'N'.
008000     05  WS-PREV-E-VALID-SW      PIC X(01)    VALUE 'N'.
008100         88  PREV-E-IS-VALID                   VALUE 'Y'.
008200         88  PREV-E-NOT-VALID                  VALUE 'N'.
008300     05  WS-VE-VALID-SW          PIC X(01)    VALUE 'N'.
008400         88  VE-DROP-ARE-VALID                 VALUE 'Y'.
008500         88  VE-DROP-NOT-VALID                 VALUE 'N'.
008600     05  WS-TRUNCATED-SW         PIC X(01)    VALUE 'N'.
008700         88  INPUT-WAS-TRUNCATED               VALUE 'Y'.
008800     05  FILLER                  PIC X(10)    VALUE SPACES.
008900*
009000* PER-MINUTE RULE-ENGINE STATE -- CARRIED FORWARD MINUTE TO
009100* MINUTE.  THE THREE COUNTDOWN TIMERS ARE THE WHOLE OF THE
009200* ENGINE'S MEMORY BETWEEN ONE READING AND THE NEXT.
009300*
009400 01  WS-RULE-STATE.
009500     05  WS-MINUTE-CTR           PIC S9(3)    COMP VALUE ZERO.
009600     05  WS-ACCEPTED-CTR         PIC S9(3)    COMP VALUE ZERO.
009700     05  WS-PREV-E               PIC S9V9(4)       VALUE ZERO.
009800     05  WS-LIMIT-ON-LEFT        PIC S9(3)    COMP VALUE ZERO.
009900     05  WS-LIMIT-COOLDOWN-LEFT  PIC S9(3)    COMP VALUE ZERO.
010000     05  WS-DROP-ON-LEFT         PIC S9(3)    COMP VALUE ZERO.
010100     05  FILLER                  PIC X(12)    VALUE SPACES.
010200*
010300* PER-MINUTE WORKING FIGURES -- REBUILT EVERY PASS OF
010400* 2-MAIN-PROCESS, NOT CARRIED FORWARD.
010500*
010600 01  WS-CALC-AREA.
010700     05  WS-CLAMPED-SPO2         PIC S9(3)         VALUE ZERO.
010800     05  WS-T-VALUE              PIC S9V9(8)       VALUE ZERO.
010900     05  WS-T-SQUARED            PIC S9V9(8)       VALUE ZERO.
011000     05  WS-CURRENT-E            PIC S9V9(4)       VALUE ZERO.
011100     05  WS-VE-VALUE             PIC S9V9(4)       VALUE ZERO.
011200     05  WS-DROP-VALUE           PIC S9V9(4)       VALUE ZERO.
011300     05  WS-ALERT-CODE           PIC X(03)         VALUE SPACES.
011400     05  WS-REASON-CODE          PIC X(10)         VALUE SPACES.
011500     05  WS-NOTE-AREA            PIC X(80)         VALUE SPACES.
011600     05  WS-NOTE-PTR             PIC S9(3)    COMP VALUE ZERO.
011650     05  WS-NOTE-HAS-TEXT-SW     PIC X(01)         VALUE 'N'.
011660         88  NOTE-AREA-IS-EMPTY                    VALUE 'N'.
011670         88  NOTE-AREA-NOT-EMPTY                   VALUE 'Y'.
011700     05  FILLER                  PIC X(08)         VALUE SPACES.
011800*
011900* RUN COUNTERS, DISPLAYED AT EOJ9-CLOSE-FILES.  STANDALONE
011910* 77-LEVELS PER A.02.06 -- NEITHER ONE NEEDS A GROUP, AND A
011920* BARE COUNTER IS THE SHOP'S USUAL CASE FOR THE 77 LEVEL.
012000*
012100 77  WS-REC-WRITTEN-CNTR         PIC 9(9)     COMP VALUE ZERO.
012200 77  WS-REC-SKIPPED-CNTR         PIC 9(9)     COMP VALUE ZERO.
