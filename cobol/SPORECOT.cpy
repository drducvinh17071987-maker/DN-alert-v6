000100*****************************************************************
000200*                                                               *
000300*    SPORECOT  --  SPO2 ALERT TABLE REPORT LINE                *
000400*    COPY MEMBER FOR PROGRAM NYSPOALM                          *
000500*                                                               *
000600*    ONE DETAIL LINE PER MINUTE, PLUS THE HEADER LINE AND THE   *
000700*    END-OF-RUN TRAILER LINE.  THE TRAILER IS A REDEFINITION    *
000800*    OF THE DETAIL LINE SO THE SAME PRINT AREA IS REUSED FOR    *
000900*    BOTH -- STANDARD SHOP PRACTICE, SAVES A SEPARATE FD.       *
001000*                                                               *
001100*****************************************************************
001200*----------------------------------------------------------------*
001300* VERS. | DATE     | BY  | DESCRIPTION                           *
001400*-------|----------|-----|---------------------------------------*
001500*A.00.00|06/19/87  | RLH | NEW COPYBOOK FOR SPO2 ALARM FILEPASS  *
001600*A.00.01|09/08/91  | RLH | WIDEN NOTE COLUMN TO 80                *
001700*A.01.00|01/22/94  | CJP | ADD HEADER LINE LAYOUT                 *
001800*A.01.01|03/29/08  | CJP | ADD TRAILER-LINE REDEFINITION          *
001900*----------------------------------------------------------------*
002000*
002100 01  AL-DETAIL-LINE.
002200     05  AL-MINUTE               PIC ZZ9.
002300     05  FILLER                  PIC X(01)    VALUE SPACE.
002400     05  AL-SPO2                 PIC -ZZ9.
002500     05  FILLER                  PIC X(01)    VALUE SPACE.
002600     05  AL-E                    PIC 9.9999.
002700     05  FILLER                  PIC X(01)    VALUE SPACE.
002800     05  AL-VE                   PIC -9.9999.
002900     05  FILLER                  PIC X(01)    VALUE SPACE.
003000     05  AL-DROP                 PIC 9.9999.
003100     05  FILLER                  PIC X(01)    VALUE SPACE.
003200     05  AL-ALERT                PIC X(03).
003300     05  FILLER                  PIC X(01)    VALUE SPACE.
003400     05  AL-REASON               PIC X(10).
003500     05  FILLER                  PIC X(01)    VALUE SPACE.
003600     05  AL-NOTE                 PIC X(80).
003700     05  FILLER                  PIC X(09)    VALUE SPACES.
003800*
003900* TRAILER LINE -- "N MINUTES PROCESSED" -- REDEFINES THE SAME
004000* 135-BYTE PRINT AREA USED FOR THE DETAIL LINE ABOVE.
004100*
004200 01  AL-TRAILER-LINE REDEFINES AL-DETAIL-LINE.
004300     05  AL-TRAILER-COUNT        PIC ZZZ9.
004400     05  AL-TRAILER-TEXT         PIC X(26).
004500     05  AL-TRAILER-TRUNC-MSG    PIC X(30).
004600     05  FILLER                  PIC X(75)    VALUE SPACES.
004700*
004800* HEADER LINE -- COLUMN NAMES, WRITTEN ONCE AT 11-OPEN-FILES.
004900*
005000 01  AL-HEADER-LINE.
005100     05  FILLER                  PIC X(03)    VALUE 'MIN'.
005200     05  FILLER                  PIC X(01)    VALUE SPACE.
005300     05  FILLER                  PIC X(04)    VALUE 'SPO2'.
005400     05  FILLER                  PIC X(01)    VALUE SPACE.
005500     05  FILLER                  PIC X(06)    VALUE '  E   '.
005600     05  FILLER                  PIC X(01)    VALUE SPACE.
005700     05  FILLER                  PIC X(07)    VALUE '  VE   '.
005800     05  FILLER                  PIC X(01)    VALUE SPACE.
005900     05  FILLER                  PIC X(06)    VALUE ' DROP '.
006000     05  FILLER                  PIC X(01)    VALUE SPACE.
006100     05  FILLER                  PIC X(03)    VALUE 'ALR'.
006200     05  FILLER                  PIC X(01)    VALUE SPACE.
006300     05  FILLER                  PIC X(10)    VALUE 'REASON    '.
006400     05  FILLER                  PIC X(01)    VALUE SPACE.
006500     05  FILLER                  PIC X(80)    VALUE
006600         'NOTE'.
006700     05  FILLER                  PIC X(09)    VALUE SPACES.
