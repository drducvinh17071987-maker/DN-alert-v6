000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NYSPOALM.
000300 AUTHOR. R L HASTINGS.
000400 INSTALLATION. CLINICAL SYSTEMS DATA PROCESSING.
000500 DATE-WRITTEN. 06/19/87.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                 
001000*A    ABSTRACT..                                                  
001100*  SPO2 ALARM FILEPASS.  READS ONE MINUTE'S WORTH OF PULSE-       
001200*  OXIMETRY READINGS PER RECORD FROM THE BEDSIDE MONITOR FEED     
001300*  AND DRIVES THE LIMIT/DROP-EVENT ALERT-WINDOW RULE ENGINE,      
001400*  ENCODING EACH READING INTO AN ENERGY SCORE AND WRITING ONE     
001500*  DETAIL LINE PER MINUTE TO THE ALERT TABLE.                     
001600*                                                                 
001700*J    JCL..                                                       
001800*                                                                 
001900* //NYSPOALM EXEC PGM=NYSPOALM                                    
002000* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 
002100* //SYSOUT   DD SYSOUT=*                                          
002200* //SPO2IN   DD DISP=SHR,DSN=P54.CK.BASEB.SPO2SER                 
002300* //ALMRPT   DD DSN=T54.T9511F0.NYSPOALM.OUTPUT.DATA,             
002400* //            DISP=(,CATLG,CATLG),                              
002500* //            UNIT=USER,                                        
002600* //            SPACE=(CYL,(5,3),RLSE),                           
002700* //            DCB=(RECFM=FB,LRECL=135,BLKSIZE=0)                
002800* //SYSIPT   DD DUMMY                                             
002900* //*                                                             
003000*                                                                 
003100*P    ENTRY PARAMETERS..                                          
003200*     NONE.                                                       
003300*                                                                 
003400*E    ERRORS DETECTED BY THIS ELEMENT..                           
003500*     I/O ERROR ON FILES.                                         
003600*                                                                 
003700*C    ELEMENTS INVOKED BY THIS ELEMENT..                          
003800*     NONE.                                                       
003900*                                                                 
004000*U    USER CONSTANTS AND TABLES REFERENCED..                      
004100*     SEE COPY MEMBER SPOWKARE FOR THE LOCKED RULE CONSTANTS      
004200*     (GOOD, BAD, S-DROP, E-RESET, E-VERY-LOW, P-FLAT, THE        
004300*     LIMIT/DROP WINDOW LENGTHS AND MAX-POINTS).  NONE OF THESE   
004400*     MAY BE CHANGED WITHOUT SIGN-OFF FROM THE CLINICAL           
004500*     MONITORING DESK.                                            
004600*                                                                 
004700*****************************************************************
004800*----------------------------------------------------------------*
004900* VERS.   | DATE     | BY  | DESCRIPTION                          
005000*---------|----------|-----|--------------------------------------
005100*A.00.00  |06/19/87  | RLH | NEW PROGRAM -- FIRST CUT OF THE      
005200*         |          |     | LIMIT/DROP-EVENT RULE ENGINE         
005300*A.00.01  |08/02/87  | RLH | CORRECT DROP FORMULA, WAS E(T)-E(T-1)
005400*A.00.02  |11/03/87  | RLH | ADD DROP-EVENT ON-WINDOW AND NOTE    
005500*A.01.00  |02/14/89  | TMW | ADD LIMIT REMINDER RULE AND COOLDOWN 
005600*A.01.01  |02/20/89  | TMW | REMINDER MUST NOT FIRE WHILE LIMIT ON
005700*A.01.02  |09/08/91  | RLH | WIDEN NOTE COLUMN, ADD TRAILER LINE  
005800*A.02.00  |01/22/94  | CJP | RULE CONSTANTS MOVED TO SPOWKARE,    
005900*         |          |     | COMP-3 PER DP STANDARDS REQ #4471    
006000*A.02.01  |06/09/95  | CJP | FIX RECOVERY -- MUST ALSO CLEAR THE  
006100*         |          |     | COOLDOWN TIMER, NOT JUST THE ON-TIMER
006200*A.02.02  |07/11/96  | TMW | CAP INPUT AT 100 READINGS, NOTE      
006300*         |          |     | TRUNCATION ON TRAILER LINE, REQ #5502
006400*A.03.00  |10/05/98  | RLH | Y2K -- RUN-DATE CENTURY DERIVED, SEE 
006500*         |          |     | TICKET Y2K-0231                      
006600*A.03.01  |01/04/99  | RLH | Y2K FOLLOW-UP, VERIFIED CENTURY LOGIC
006700*         |          |     | AGAINST BOUNDARY YEAR 00             
006800*A.03.02  |08/17/01  | CJP | ADD ACCEPTED-READING COUNTER, STOP   
006900*         |          |     | MAIN LOOP ON 100 ACCEPTED, NOT 100   
007000*         |          |     | RECORDS READ                         
007100*A.03.03  |04/02/04  | TMW | NOTE COLUMN WIDENED TO 80, REQ #5891 
007200*A.04.00  |03/29/08  | CJP | TRAILER LINE NOW REDEFINES THE DETAIL
007300*         |          |     | LINE AREA, DROP SEPARATE FD RECORD   
007400*A.04.01  |09/14/11  | CJP | CLEANUP, NO FUNCTIONAL CHANGE        
007500*----------------------------------------------------------------*
007600 EJECT
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     CLASS DIGIT-CLASS IS "0123456789".
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT SPO2-INPUT-FILE ASSIGN TO SPO2IN
008400         FILE STATUS IS WS-SPO2-FILE-STATUS.
008500     SELECT ALERT-REPORT-FILE ASSIGN TO ALMRPT
008600         FILE STATUS IS WS-ALM-FILE-STATUS.
008700 EJECT
008800 DATA DIVISION.
008900 FILE SECTION.
009000*
009100* INPUT -- ONE SPO2 READING PER RECORD, TIME-ORDERED, RECORD
009200* POSITION IS THE MINUTE NUMBER.
009300*
009400 FD  SPO2-INPUT-FILE
009500     RECORDING MODE IS F
009600     BLOCK CONTAINS 0 RECORDS.
009700 01  SPO2-IN-RECORD.
009800     05  SPO2-IN-TEXT            PIC X(04).
009900 01  SPO2-IN-NUMERIC-VIEW REDEFINES SPO2-IN-RECORD.
010000     05  SPO2-IN-SIGN-BYTE       PIC X(01).
010100     05  SPO2-IN-DIGIT-BYTES     PIC X(03).
010200 EJECT
010300*
010400* OUTPUT -- THE ALERT TABLE.  ONE FD RECORD SERVES THE HEADER,
010500* DETAIL AND TRAILER LINES; SEE SPORECOT FOR THE THREE LAYOUTS.
010600*
010700 FD  ALERT-REPORT-FILE
010800     RECORDING MODE IS F
010900     BLOCK CONTAINS 0 RECORDS.
011000 01  ALERT-OUT-RECORD            PIC X(135).
011100 EJECT
011200 WORKING-STORAGE SECTION.
011300 01  FILLER PIC X(32)
011400     VALUE 'NYSPOALM WORKING STORAGE BEGINS'.
011500*****************************************************************
011600*    RULE CONSTANTS AND PER-MINUTE STATE                        *
011700*****************************************************************
011800     COPY SPOWKARE.
011900 EJECT
012000*****************************************************************
012100*    READING VALIDATION WORK AREA                               *
012200*****************************************************************
012300*
012400* WORKS ON ONE TOKEN AT A TIME -- THE LEADING NON-BLANK RUN OF
012500* CHARACTERS OFF THE CURRENT INPUT RECORD.  AN OPTIONAL LEADING
012600* SIGN FOLLOWED BY ONE TO THREE DIGITS.  ANYTHING ELSE IS NOT AN
012700* INTEGER AND IS REJECTED.
012800*
012900 01  WS-VALIDATION-AREA.
013000     05  WS-TOKEN                PIC X(04)    VALUE SPACES.
013100     05  WS-TOKEN-LEN            PIC S9(3) COMP VALUE ZERO.
013200     05  WS-SIGN-CHAR            PIC X(01)    VALUE '+'.
013300     05  WS-DIGITS-START         PIC S9(3) COMP VALUE ZERO.
013400     05  WS-DIGIT-LEN            PIC S9(3) COMP VALUE ZERO.
013500     05  WS-DIGIT-IDX            PIC S9(3) COMP VALUE ZERO.
013600     05  WS-RAW-UNSIGNED         PIC 9(3)     VALUE ZERO.
013700     05  WS-RAW-SPO2             PIC S9(3)    VALUE ZERO.
013800     05  WS-NOTE-PHRASE          PIC X(40)    VALUE SPACES.
013900     05  FILLER                  PIC X(10)    VALUE SPACES.
014000*
014100 01  WS-FILE-STATUS-AREA.
014200     05  WS-SPO2-FILE-STATUS     PIC X(02)    VALUE '00'.
014300     05  WS-ALM-FILE-STATUS      PIC X(02)    VALUE '00'.
014400     05  FILLER                  PIC X(10)    VALUE SPACES.
014500 EJECT
014600*****************************************************************
014700*    ALERT TABLE REPORT LINES                                   *
014800*****************************************************************
014900     COPY SPORECOT.
015000 01  FILLER PIC X(32)
015100     VALUE 'NYSPOALM WORKING STORAGE ENDS  '.
015200 EJECT
015300 PROCEDURE DIVISION.
015400******************************************************************
015500*                        MAINLINE LOGIC                           
015600******************************************************************
015700 0-CONTROL-PROCESS.
015800     PERFORM 1-INITIALIZATION
015900         THRU 199-INITIALIZATION-EXIT.
016000     PERFORM 11-OPEN-FILES
016100         THRU 1199-OPEN-FILES-EXIT.
016200     PERFORM 2-MAIN-PROCESS
016300         THRU 2-MAIN-PROCESS-EXIT
016400         UNTIL END-OF-FILE
016500            OR WS-ACCEPTED-CTR = MAX-POINTS-C.
016600     PERFORM EOJ9-CLOSE-FILES
016700         THRU EOJ9999-EXIT.
016800     GOBACK.
016900 EJECT
017000******************************************************************
017100*                         INITIALIZATION                          
017200******************************************************************
017300*
017400 1-INITIALIZATION.
017500     INITIALIZE WS-SWITCHES-AREA WS-RULE-STATE WS-CALC-AREA
017550                WS-VALIDATION-AREA.
017560     INITIALIZE WS-REC-WRITTEN-CNTR WS-REC-SKIPPED-CNTR.
017700     SET CONTINUE-PROCESSING TO TRUE.
017800     SET PREV-E-NOT-VALID TO TRUE.
017900* Y2K -- DERIVE THE CENTURY FROM THE TWO-DIGIT YEAR, SEE
018000* TICKET Y2K-0231.  YEARS 00-49 ARE 20XX, 50-99 ARE 19XX.
018100     ACCEPT WS-ACCEPT-YYMMDD FROM DATE.
018200     IF WS-ACCEPT-YY < 50
018300         MOVE 20 TO WS-CURR-CC
018400     ELSE
018500         MOVE 19 TO WS-CURR-CC
018600     END-IF.
018700     MOVE WS-ACCEPT-YY TO WS-CURR-YY.
018800     MOVE WS-ACCEPT-MM TO WS-CURR-MM.
018900     MOVE WS-ACCEPT-DD TO WS-CURR-DD.
019000     DISPLAY 'NYSPOALM RUN DATE (CCYYMMDD): '
019100         WS-CURR-CCYY-NUM WS-CURR-MMDD-NUM.
019200 199-INITIALIZATION-EXIT.
019300     EXIT.
019400 EJECT
019500******************************************************************
019600*                         OPEN ALL FILES                          
019700******************************************************************
019800*
019900 11-OPEN-FILES.
020000     OPEN INPUT SPO2-INPUT-FILE.
020100     IF WS-SPO2-FILE-STATUS NOT = '00'
020200         DISPLAY 'OPEN FAILED ON SPO2 INPUT FILE'
020300         DISPLAY 'FILE STATUS=' WS-SPO2-FILE-STATUS
020400         GO TO EOJ99-ABEND
020500     END-IF.
020600     OPEN OUTPUT ALERT-REPORT-FILE.
020700     IF WS-ALM-FILE-STATUS NOT = '00'
020800         DISPLAY 'OPEN FAILED ON ALERT REPORT FILE'
020900         DISPLAY 'FILE STATUS=' WS-ALM-FILE-STATUS
021000         GO TO EOJ99-ABEND
021100     END-IF.
021200     WRITE ALERT-OUT-RECORD FROM AL-HEADER-LINE.
021300     IF WS-ALM-FILE-STATUS NOT = '00'
021400         DISPLAY 'WRITE FAILED ON ALERT REPORT HEADER'
021500         GO TO EOJ99-ABEND
021600     END-IF.
021700 1199-OPEN-FILES-EXIT.
021800     EXIT.
021900 EJECT
022000******************************************************************
022100*                        MAIN PROCESS                             
022200******************************************************************
022300*
022400 2-MAIN-PROCESS.
022500     PERFORM 21-READ-NEXT-READING
022600         THRU 2199-READ-NEXT-READING-EXIT.
022700     IF NOT END-OF-FILE
022800         PERFORM 23-COMPUTE-ENCODED-SCORE
022900             THRU 2399-COMPUTE-ENCODED-SCORE-EXIT
023000         PERFORM 24-APPLY-RULE-SEQUENCE
023100             THRU 2499-APPLY-RULE-SEQUENCE-EXIT
023200         PERFORM 25-BUILD-REPORT-RECORD
023300             THRU 2599-BUILD-REPORT-RECORD-EXIT
023400         PERFORM 26-WRITE-REPORT-RECORD
023500             THRU 2699-WRITE-REPORT-RECORD-EXIT
023600         MOVE WS-CURRENT-E TO WS-PREV-E
023700         SET PREV-E-IS-VALID TO TRUE
023800     END-IF.
023900 2-MAIN-PROCESS-EXIT.
024000     EXIT.
024100 EJECT
024200******************************************************************
024300*                    READ NEXT READING                            
024400******************************************************************
024500*
024600* SKIPS OVER RECORDS THAT ARE NOT AN OPTIONALLY-SIGNED INTEGER
024700* WITHOUT CONSUMING A MINUTE NUMBER -- REQ #5502.
024800*
024900 21-READ-NEXT-READING.
025000     READ SPO2-INPUT-FILE
025100         AT END
025200             SET END-OF-FILE TO TRUE
025300     END-READ.
025400     IF NOT END-OF-FILE
025500         PERFORM 22-VALIDATE-READING
025600             THRU 2299-VALIDATE-READING-EXIT
025700         IF READING-NOT-VALID
025800             ADD 1 TO WS-REC-SKIPPED-CNTR
025900             GO TO 21-READ-NEXT-READING
026000         ELSE
026100             ADD 1 TO WS-MINUTE-CTR
026200             ADD 1 TO WS-ACCEPTED-CTR
026300         END-IF
026400     END-IF.
026500 2199-READ-NEXT-READING-EXIT.
026600     EXIT.
026700 EJECT
026800******************************************************************
026900*                     VALIDATE READING                            
027000******************************************************************
027100*
027200 22-VALIDATE-READING.
027300     SET READING-IS-VALID TO TRUE.
027400     MOVE SPACES TO WS-TOKEN.
027500     MOVE ZERO TO WS-TOKEN-LEN.
027600     UNSTRING SPO2-IN-TEXT DELIMITED BY SPACE INTO WS-TOKEN.
027700     INSPECT WS-TOKEN TALLYING WS-TOKEN-LEN FOR CHARACTERS
027800         BEFORE INITIAL SPACE.
027900     IF WS-TOKEN-LEN = ZERO
028000         SET READING-NOT-VALID TO TRUE
028100     END-IF.
028200     IF READING-IS-VALID
028300         MOVE '+' TO WS-SIGN-CHAR
028400         MOVE 1 TO WS-DIGITS-START
028500         IF WS-TOKEN(1:1) = '+' OR WS-TOKEN(1:1) = '-'
028600             MOVE WS-TOKEN(1:1) TO WS-SIGN-CHAR
028700             MOVE 2 TO WS-DIGITS-START
028800         END-IF
028900         COMPUTE WS-DIGIT-LEN =
029000             WS-TOKEN-LEN - WS-DIGITS-START + 1
029100         IF WS-DIGIT-LEN < 1 OR WS-DIGIT-LEN > 3
029200             SET READING-NOT-VALID TO TRUE
029300         END-IF
029400     END-IF.
029500     IF READING-IS-VALID
029600         MOVE WS-DIGITS-START TO WS-DIGIT-IDX
029700         PERFORM VALIDATE-ONE-CHAR
029800             THRU VALIDATE-ONE-CHAR-EXIT
029900             VARYING WS-DIGIT-IDX FROM WS-DIGITS-START BY 1
030000             UNTIL WS-DIGIT-IDX > WS-TOKEN-LEN
030100                OR READING-NOT-VALID
030200     END-IF.
030300     IF READING-IS-VALID
030400         MOVE WS-TOKEN(WS-DIGITS-START:WS-DIGIT-LEN)
030500             TO WS-RAW-UNSIGNED
030600         IF WS-SIGN-CHAR = '-'
030700             COMPUTE WS-RAW-SPO2 = ZERO - WS-RAW-UNSIGNED
030800         ELSE
030900             MOVE WS-RAW-UNSIGNED TO WS-RAW-SPO2
031000         END-IF
031100     END-IF.
031200 2299-VALIDATE-READING-EXIT.
031300     EXIT.
031400*
031500 VALIDATE-ONE-CHAR.
031600     IF WS-TOKEN(WS-DIGIT-IDX:1) NOT DIGIT-CLASS
031700         SET READING-NOT-VALID TO TRUE
031800     END-IF.
031900 VALIDATE-ONE-CHAR-EXIT.
032000     EXIT.
032100 EJECT
032200******************************************************************
032300*                 COMPUTE ENCODED SCORE (ENCODER)                 
032400******************************************************************
032500*
032600* CLAMP THE RAW READING TO 50..100, MAP TO E VIA THE QUADRATIC
032700* FORMULA.  E = 1 AT SPO2 >= 100, E = 0 AT SPO2 <= 88.
032800*
032900 23-COMPUTE-ENCODED-SCORE.
033000     IF WS-RAW-SPO2 < 50
033100         MOVE 50 TO WS-CLAMPED-SPO2
033200     ELSE
033300         IF WS-RAW-SPO2 > 100
033400             MOVE 100 TO WS-CLAMPED-SPO2
033500         ELSE
033600             MOVE WS-RAW-SPO2 TO WS-CLAMPED-SPO2
033700         END-IF
033800     END-IF.
033900     COMPUTE WS-T-VALUE ROUNDED =
034000         (GOOD-C - WS-CLAMPED-SPO2) / DEN-C.
034100     IF WS-T-VALUE < 0
034200         MOVE 0 TO WS-T-VALUE
034300     END-IF.
034400     IF WS-T-VALUE > 1
034500         MOVE 1 TO WS-T-VALUE
034600     END-IF.
034700     COMPUTE WS-T-SQUARED ROUNDED = WS-T-VALUE * WS-T-VALUE.
034800     COMPUTE WS-CURRENT-E ROUNDED = 1 - WS-T-SQUARED.
034900 2399-COMPUTE-ENCODED-SCORE-EXIT.
035000     EXIT.
035100 EJECT
035200******************************************************************
035300*                  APPLY RULE SEQUENCE (RULES 1-6)                
035400******************************************************************
035500*
035600* NORMATIVE ORDER -- DO NOT REORDER THESE WITHOUT SIGN-OFF FROM
035700* THE CLINICAL MONITORING DESK.  RULE 7 (TIMER DECREMENT) RUNS
035800* AFTER THE ROW IS WRITTEN -- SEE 26-WRITE-REPORT-RECORD.
035900*
036000 24-APPLY-RULE-SEQUENCE.
036100     MOVE SPACES TO WS-NOTE-AREA.
036200     MOVE 1 TO WS-NOTE-PTR.
036300     SET NOTE-AREA-IS-EMPTY TO TRUE.
036400* RULE 1 -- DERIVATIVES
036500     IF PREV-E-NOT-VALID
036600         MOVE 'FIRST SAMPLE' TO WS-NOTE-PHRASE
036700         PERFORM APPEND-NOTE THRU APPEND-NOTE-EXIT
036800         SET VE-DROP-NOT-VALID TO TRUE
036900     ELSE
037000         COMPUTE WS-VE-VALUE ROUNDED = WS-CURRENT-E - WS-PREV-E
037100         IF WS-PREV-E - WS-CURRENT-E > 0
037200             COMPUTE WS-DROP-VALUE ROUNDED =
037300                 WS-PREV-E - WS-CURRENT-E
037400         ELSE
037500             MOVE 0 TO WS-DROP-VALUE
037600         END-IF
037700         SET VE-DROP-ARE-VALID TO TRUE
037800         IF WS-VE-VALUE NOT < -0.01 AND WS-VE-VALUE NOT > 0.01
037900             MOVE 'FLAT (|VE|<=P)' TO WS-NOTE-PHRASE
038000             PERFORM APPEND-NOTE THRU APPEND-NOTE-EXIT
038100         END-IF
038200     END-IF.
038300* RULE 2 -- RECOVERY OVERRIDE
038400     IF WS-CURRENT-E NOT < E-RESET-C
038500         IF WS-LIMIT-ON-LEFT > 0 OR WS-LIMIT-COOLDOWN-LEFT > 0
038600                                 OR WS-DROP-ON-LEFT > 0
038700             MOVE 'RECOVERY: CANCEL ON/REMINDER'
038800                 TO WS-NOTE-PHRASE
038900             PERFORM APPEND-NOTE THRU APPEND-NOTE-EXIT
039000         END-IF
039100         MOVE 0 TO WS-LIMIT-ON-LEFT
039200         MOVE 0 TO WS-LIMIT-COOLDOWN-LEFT
039300         MOVE 0 TO WS-DROP-ON-LEFT
039400     END-IF.
039500* RULE 3 -- LIMIT TRIGGER
039600     IF WS-CURRENT-E NOT > 0 AND WS-LIMIT-ON-LEFT = 0
039700         MOVE LIMIT-ON-MIN-C TO WS-LIMIT-ON-LEFT
039800         MOVE LIMIT-REMIND-OFF-MIN-C TO WS-LIMIT-COOLDOWN-LEFT
039900         MOVE 'LIMIT: START ON* WINDOW' TO WS-NOTE-PHRASE
040000         PERFORM APPEND-NOTE THRU APPEND-NOTE-EXIT
040100     END-IF.
040200* RULE 4 -- DROP_EVENT TRIGGER
040300     IF VE-DROP-ARE-VALID AND WS-DROP-VALUE > S-DROP-C
040400         MOVE DROP-ON-MIN-C TO WS-DROP-ON-LEFT
040500         MOVE 'DROP_EVENT: START ON WINDOW' TO WS-NOTE-PHRASE
040600         PERFORM APPEND-NOTE THRU APPEND-NOTE-EXIT
040700     END-IF.
040800* RULE 5 -- LIMIT REMINDER
040900     IF WS-LIMIT-ON-LEFT = 0 AND WS-LIMIT-COOLDOWN-LEFT = 0
041000                        AND WS-CURRENT-E NOT > E-VERY-LOW-C
041100         MOVE LIMIT-ON-MIN-C TO WS-LIMIT-ON-LEFT
041200         MOVE LIMIT-REMIND-OFF-MIN-C TO WS-LIMIT-COOLDOWN-LEFT
041300         MOVE 'LIMIT REMINDER: START ON* WINDOW'
041400             TO WS-NOTE-PHRASE
041500         PERFORM APPEND-NOTE THRU APPEND-NOTE-EXIT
041600     END-IF.
041700* RULE 6 -- ALERT DECISION (PRESENTATION PRIORITY, LIMIT WINS)
041800     IF WS-LIMIT-ON-LEFT > 0
041900         MOVE 'ON*' TO WS-ALERT-CODE
042000         MOVE 'LIMIT_ON' TO WS-REASON-CODE
042100     ELSE
042200         IF WS-DROP-ON-LEFT > 0
042300             MOVE 'ON ' TO WS-ALERT-CODE
042400             MOVE 'DROP_EVENT' TO WS-REASON-CODE
042500         ELSE
042600             MOVE 'OFF' TO WS-ALERT-CODE
042700             MOVE 'NO_TRIGGER' TO WS-REASON-CODE
042800         END-IF
042900     END-IF.
043000 2499-APPLY-RULE-SEQUENCE-EXIT.
043100     EXIT.
043200*
043300* APPENDS WS-NOTE-PHRASE TO WS-NOTE-AREA, PREFIXING "; " ONCE
043400* THE AREA ALREADY HOLDS TEXT.  WS-NOTE-PHRASE IS SET BY THE
043500* CALLER BEFORE EACH PERFORM -- OLD HABIT, SAVES A PARAGRAPH
043600* PER NOTE.
043700*
043800 APPEND-NOTE.
043900     IF NOTE-AREA-IS-EMPTY
044000         STRING WS-NOTE-PHRASE DELIMITED BY SPACE
044100             INTO WS-NOTE-AREA
044200             WITH POINTER WS-NOTE-PTR
044300         SET NOTE-AREA-NOT-EMPTY TO TRUE
044400     ELSE
044500         STRING '; ' DELIMITED BY SIZE
044600                WS-NOTE-PHRASE DELIMITED BY SPACE
044700             INTO WS-NOTE-AREA
044800             WITH POINTER WS-NOTE-PTR
044900     END-IF.
045000 APPEND-NOTE-EXIT.
045100     EXIT.
045200 EJECT
045300******************************************************************
045400*                  BUILD REPORT RECORD                            
045500******************************************************************
045600*
045700 25-BUILD-REPORT-RECORD.
045800     MOVE WS-MINUTE-CTR TO AL-MINUTE.
045900     MOVE WS-RAW-SPO2 TO AL-SPO2.
046000     MOVE WS-CURRENT-E TO AL-E.
046100     IF VE-DROP-ARE-VALID
046200         MOVE WS-VE-VALUE TO AL-VE
046300         MOVE WS-DROP-VALUE TO AL-DROP
046400     ELSE
046500         MOVE SPACES TO AL-VE
046600         MOVE SPACES TO AL-DROP
046700     END-IF.
046800     MOVE WS-ALERT-CODE TO AL-ALERT.
046900     MOVE WS-REASON-CODE TO AL-REASON.
047000     MOVE WS-NOTE-AREA TO AL-NOTE.
047100 2599-BUILD-REPORT-RECORD-EXIT.
047200     EXIT.
047300 EJECT
047400******************************************************************
047500*                 WRITE REPORT RECORD                             
047600******************************************************************
047700*
047800 26-WRITE-REPORT-RECORD.
047900     WRITE ALERT-OUT-RECORD FROM AL-DETAIL-LINE.
048000     IF WS-ALM-FILE-STATUS NOT = '00'
048100         DISPLAY 'WRITE ERROR ON ALERT REPORT FILE'
048200         DISPLAY 'FILE STATUS=' WS-ALM-FILE-STATUS
048300         GO TO EOJ99-ABEND
048400     END-IF.
048500     ADD 1 TO WS-REC-WRITTEN-CNTR.
048600* RULE 7 -- TIMER DECREMENT, PERFORMED AFTER THE ROW IS EMITTED.
048700     IF WS-LIMIT-ON-LEFT > 0
048800         SUBTRACT 1 FROM WS-LIMIT-ON-LEFT
048900     ELSE
049000         IF WS-LIMIT-COOLDOWN-LEFT > 0
049100                             AND WS-CURRENT-E NOT > E-VERY-LOW-C
049200             SUBTRACT 1 FROM WS-LIMIT-COOLDOWN-LEFT
049300         END-IF
049400         IF WS-CURRENT-E > E-VERY-LOW-C
049500             MOVE 0 TO WS-LIMIT-COOLDOWN-LEFT
049600         END-IF
049700     END-IF.
049800     IF WS-DROP-ON-LEFT > 0
049900         SUBTRACT 1 FROM WS-DROP-ON-LEFT
050000     END-IF.
050100 2699-WRITE-REPORT-RECORD-EXIT.
050200     EXIT.
050300 EJECT
050400******************************************************************
050500*                        CLOSE FILES                              
050600******************************************************************
050700*
050800 EOJ9-CLOSE-FILES.
050900     IF NOT END-OF-FILE AND WS-ACCEPTED-CTR = MAX-POINTS-C
051000         SET INPUT-WAS-TRUNCATED TO TRUE
051100     END-IF.
051200     MOVE WS-REC-WRITTEN-CNTR TO AL-TRAILER-COUNT.
051300     MOVE ' MINUTES PROCESSED' TO AL-TRAILER-TEXT.
051400     IF INPUT-WAS-TRUNCATED
051500         MOVE 'TRUNCATED AT 100 READINGS' TO AL-TRAILER-TRUNC-MSG
051600     ELSE
051700         MOVE SPACES TO AL-TRAILER-TRUNC-MSG
051800     END-IF.
051900     WRITE ALERT-OUT-RECORD FROM AL-TRAILER-LINE.
052000     CLOSE SPO2-INPUT-FILE.
052100     CLOSE ALERT-REPORT-FILE.
052200     DISPLAY 'MINUTES PROCESSED: ' WS-REC-WRITTEN-CNTR.
052300     DISPLAY 'READINGS SKIPPED: ' WS-REC-SKIPPED-CNTR.
052400     GO TO EOJ9999-EXIT.
052500 EOJ99-ABEND.
052600     DISPLAY 'NYSPOALM ABENDING DUE TO ERROR'.
052700 EOJ9999-EXIT.
052800     EXIT.
